000100******************************************************************
000200* COPYBOOK: MOMRSLT
000300* RECORD:   MOMENTUM-RESULT-RECORD  (80 BYTES)
000400* PURPOSE:  ONE SCORED, RANKED TICKER PER RUN.  WRITTEN BY
000500*           MOMINGST IN RANK ORDER, READ BACK BY MOMRPT TO BUILD
000600*           THE SECTOR-BROKEN PRINTED REPORT.
000700*
000800* NOTE ON SIGNED FIELDS - 02/14/25 RJT TICKET MOM-0041
000900*   MR-RET-1W AND MR-MOM-4W CARRY SIGN IS LEADING SEPARATE SO
001000*   THE WEEK-1 AND WEEK-4 FIGURES PRINT CLEAN ON TERMINALS THAT
001100*   DO NOT OVERPUNCH.  MR-MOM-12W, MR-MOM-26W AND MR-SCORE KEEP
001200*   THE STANDARD EMBEDDED LEADING SIGN TO HOLD THE RECORD AT 80.
001300******************************************************************
001400*-----------------------------------------------------------------
001500 01  MOMENTUM-RESULT-RECORD.
001600*-----------------------------------------------------------------
001700     05  MR-TICKER               PIC  X(08).
001800     05  MR-SECTOR               PIC  X(10).
001900     05  MR-DATE                 PIC  9(08).
002000     05  MR-CLOSE                PIC  9(07)V99.
002100     05  MR-RET-1W                  PIC  S9(03)V99
002200                                     SIGN IS LEADING SEPARATE.
002300     05  MR-MOM-4W                  PIC  S9(03)V99
002400                                     SIGN IS LEADING SEPARATE.
002500     05  MR-MOM-12W              PIC  S9(03)V99.
002600     05  MR-MOM-26W              PIC  S9(03)V99.
002700     05  MR-SMA-12W              PIC  9(07)V99.
002800     05  MR-SCORE                PIC  S9(03)V99.
002900     05  MR-SIGNAL               PIC  X(04).
003000         88  MR-SIGNAL-BUY             VALUE 'BUY '.
003100         88  MR-SIGNAL-HOLD            VALUE 'HOLD'.
003200         88  MR-SIGNAL-SELL            VALUE 'SELL'.
003300     05  MR-RANK                 PIC  9(03).
003400     05  FILLER                  PIC  X(02).
