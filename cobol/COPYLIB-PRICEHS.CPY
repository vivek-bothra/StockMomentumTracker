000100******************************************************************
000200* COPYBOOK: PRICEHS
000300* RECORD:   PRICE-HISTORY-RECORD  (30 BYTES)
000400* PURPOSE:  ONE WEEKLY CLOSE PER TICKER PER WEEK, MAINTAINED IN
000500*           ASCENDING TICKER/DATE ORDER.  SHARED LAYOUT FOR THE
000600*           PRICE-HISTORY INPUT FILE AND THE HISTORY-OUT FILE
000700*           REWRITTEN EACH RUN BY MOMINGST.
000800******************************************************************
000900*-----------------------------------------------------------------
001000 01  PRICE-HISTORY-RECORD.
001100*-----------------------------------------------------------------
001200     05  PH-TICKER               PIC  X(08).
001300     05  PH-DATE                 PIC  9(08).
001400     05  PH-CLOSE                PIC  9(07)V99.
001500     05  FILLER                  PIC  X(05).
