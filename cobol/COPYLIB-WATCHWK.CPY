000100******************************************************************
000200* COPYBOOK: WATCHWK
000300* RECORD:   WATCHLIST-RECORD  (40 BYTES)
000400* PURPOSE:  TICKER WATCHLIST INPUT TO THE WEEKLY MOMENTUM BATCH.
000500*           LOADED ONCE INTO THE IN-MEMORY TICKER TABLE BY
000600*           MOMINGST.  ONLY WL-ACTIVE = 'A' ENTRIES ARE KEPT.
000700******************************************************************
000800*-----------------------------------------------------------------
000900 01  WATCHLIST-RECORD.
001000*-----------------------------------------------------------------
001100     05  WL-TICKER               PIC  X(08).
001200     05  WL-NAME                 PIC  X(20).
001300     05  WL-SECTOR               PIC  X(10).
001400     05  WL-ACTIVE               PIC  X(01).
001500         88  WL-IS-ACTIVE              VALUE 'A'.
001600         88  WL-IS-INACTIVE            VALUE 'I'.
001700     05  FILLER                  PIC  X(01).
