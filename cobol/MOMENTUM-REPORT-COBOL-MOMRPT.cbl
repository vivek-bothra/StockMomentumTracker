000100******************************************************************
000200* Author: R PRAJAPATI
000300* Date: 21-03-1987
000400* Purpose: WEEKLY STOCK MOMENTUM TRACKER - REPORT BUILDER.  RE-
000500*        : READS THE RANKED MOMENTUM-RESULT FILE WRITTEN BY
000600*        : MOMINGST, RE-ORDERS IT BY SECTOR/SCORE AND PRINTS THE
000700*        : 132-COLUMN MOMENTUM REPORT WITH SECTOR BREAKS AND
000800*        : GRAND TOTALS.
000900* Tectonics: COBC
001000******************************************************************
001100*-----------------------*
001200 IDENTIFICATION DIVISION.
001300*-----------------------*
001400 PROGRAM-ID.    MOMRPT.
001500 AUTHOR.        R PRAJAPATI.
001600 INSTALLATION.  COBOL DEVELOPMENT CENTER.
001700 DATE-WRITTEN.  21-03-1987.
001800 DATE-COMPILED.
001900 SECURITY.      NON-CONFIDENTIAL.
002000******************************************************************
002100* MAINTENANCE LOG
002200* DATE        BY    REQUEST     DESCRIPTION
002300* ----------  ----  ----------  ----------------------------------
002400* 21-03-1987  RJP   MOM-0002    ORIGINAL PROGRAM - PRINTS THE
002500*                                MOMENTUM-RESULT FILE AS A PLAIN
002600*                                RANK-ORDER LISTING.
002700* 14-04-1987  RJP   MOM-0005    RE-SORTED IN MEMORY BY SECTOR SO
002800*                                MANAGEMENT CAN REVIEW BY GROUP.
002900* 02-09-1989  DKT   MOM-0011    SECTOR CONTROL BREAK LINE AND
003000*                                SECTOR AVERAGE SCORE ADDED.
003100* 16-06-1992  MLS   MOM-0019    GRAND TOTAL LINE WITH BUY/HOLD/
003200*                                SELL COUNTS ADDED.
003300* 11-11-1994  MLS   MOM-0025    PAGE BREAK AT 60 DETAIL LINES
003400*                                WITH HEADING REPEATED.
003500* 28-02-1996  DKT   MOM-0029    WEEK-ENDING DATE ON THE HEADING
003600*                                NOW TAKEN FROM THE RESULT FILE
003700*                                INSTEAD OF THE RUN DATE.
003800* 08-09-1998  MLS   MOM-0039    Y2K - MR-DATE HEADING EDIT CHANGED
003900*                                FROM YY TO CCYY ON THE PRINT LINE.
004000* 14-01-1999  MLS   MOM-0040    Y2K - SECTOR SORT VERIFIED ACROSS
004100*                                A TURN-OF-YEAR RESULT FILE.
004200* 19-07-2005  PGH   MOM-0052    SORT TIE-BREAK WITHIN A SECTOR NOW
004300*                                TICKER ASCENDING, NOT FILE ORDER.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600*-----------------------*
004700 CONFIGURATION SECTION.
004800*-----------------------*
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*-----------------------*
005200 INPUT-OUTPUT SECTION.
005300*-----------------------*
005400 FILE-CONTROL.
005500*
005600     SELECT MOM-RESULT-FILE  ASSIGN TO MOMRSLT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS  WS-MOMRSLT-STATUS.
005900*
006000     SELECT MOM-REPORT-FILE  ASSIGN TO MOMRPT1
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS  IS  WS-MOMRPT1-STATUS.
006300*
006400******************************************************************
006500 DATA DIVISION.
006600*-----------------------*
006700 FILE SECTION.
006800*-----------------------*
006900 FD  MOM-RESULT-FILE
007000     RECORD CONTAINS 80 CHARACTERS
007100     RECORDING MODE IS F.
007200 COPY COPYLIB-MOMRSLT.
007300*
007400 FD  MOM-REPORT-FILE
007500     RECORD CONTAINS 132 CHARACTERS
007600     RECORDING MODE IS F.
007700 01  MOM-REPORT-LINE             PIC  X(132).
007800*
007900*-----------------------*
008000 WORKING-STORAGE SECTION.
008100*-----------------------*
008200 01  SYSTEM-DATE-AND-TIME.
008300     05  CURRENT-DATE.
008400         10  CURRENT-YEAR           PIC 9(02).
008500         10  CURRENT-MONTH          PIC 9(02).
008600         10  CURRENT-DAY            PIC 9(02).
008700     05  FILLER                     PIC X(02).
008800*
008900 01  CURRENT-DATE-ALT REDEFINES CURRENT-DATE.
009000     05  CURRENT-DATE-NUM           PIC 9(06).
009100*
009200 01  WS-FILE-STATUSES.
009300     05  WS-MOMRSLT-STATUS       PIC  X(02) VALUE SPACES.
009400         88  WS-MOMRSLT-OK              VALUE '00'.
009500     05  WS-MOMRPT1-STATUS       PIC  X(02) VALUE SPACES.
009600         88  WS-MOMRPT1-OK              VALUE '00'.
009700     05  FILLER                  PIC  X(02).
009800*
009900 01  WS-SWITCHES.
010000     05  WS-MOMRSLT-EOF-SW       PIC  X(01) VALUE 'N'.
010100         88  MR-AT-EOF                 VALUE 'Y'.
010200     05  FILLER                  PIC  X(03).
010300*
010400 01  WS-ERR-FIELDS.
010500     05  WS-ERR-MSG              PIC  X(40).
010600     05  WS-ERR-CDE              PIC  X(02).
010700     05  WS-ERR-PROC             PIC  X(20).
010800     05  FILLER                  PIC  X(02).
010900*
011000******************************************************************
011100* IN-MEMORY REPORT TABLE - THE RANKED RESULT FILE RE-LOADED AND
011200* RE-SORTED BY SECTOR ASCENDING / SCORE DESCENDING (MOM-0005).
011300******************************************************************
011400 01  WS-REPORT-COUNT             PIC  S9(04) COMP VALUE ZERO.
011500 01  WS-REPORT-SUB                PIC  S9(04) COMP VALUE ZERO.
011600 01  WS-REPORT-SUB2               PIC  S9(04) COMP VALUE ZERO.
011700 01  WS-NEXT-SUB                  PIC  S9(04) COMP VALUE ZERO.
011800*
011900 01  WS-REPORT-TABLE.
012000     05  WS-REPORT-ENTRY OCCURS 100 TIMES.
012100         10  TR-TICKER            PIC  X(08).
012200         10  TR-SECTOR            PIC  X(10).
012300         10  TR-DATE              PIC  9(08).
012400         10  TR-CLOSE             PIC  9(07)V99.
012500         10  TR-RET-1W            PIC  S9(03)V99.
012600         10  TR-MOM-4W            PIC  S9(03)V99.
012700         10  TR-MOM-12W           PIC  S9(03)V99.
012800         10  TR-MOM-26W           PIC  S9(03)V99.
012900         10  TR-SMA-12W           PIC  9(07)V99.
013000         10  TR-SCORE             PIC  S9(03)V99.
013100         10  TR-SIGNAL            PIC  X(04).
013200         10  TR-RANK              PIC  9(03).
013300         10  FILLER               PIC  X(02).
013400*
013500* HOLD AREA FOR THE SECTOR/SCORE EXCHANGE SORT (MOM-0052).        MOM0052 
013600 01  WS-SWAP-ENTRY.
013700     05  SW-TICKER                PIC  X(08).
013800     05  SW-SECTOR                PIC  X(10).
013900     05  SW-DATE                  PIC  9(08).
014000     05  SW-CLOSE                 PIC  9(07)V99.
014100     05  SW-RET-1W                PIC  S9(03)V99.
014200     05  SW-MOM-4W                PIC  S9(03)V99.
014300     05  SW-MOM-12W               PIC  S9(03)V99.
014400     05  SW-MOM-26W               PIC  S9(03)V99.
014500     05  SW-SMA-12W               PIC  9(07)V99.
014600     05  SW-SCORE                 PIC  S9(03)V99.
014700     05  SW-SIGNAL                PIC  X(04).
014800     05  SW-RANK                  PIC  9(03).
014900     05  FILLER                   PIC  X(02).
015000*
015100* ALTERNATE VIEW OF THE SWAP HOLD AREA USED WHEN D1100 LOGS A
015200* SORT-KEY MISMATCH TO THE CONSOLE (MOM-0052) - LETS US DISPLAY
015300* JUST THE SECTOR/SCORE/TICKER KEY WITHOUT UNSTRINGING THE WHOLE
015400* ENTRY.
015500 01  WS-SWAP-KEY-ALT REDEFINES WS-SWAP-ENTRY.
015600     05  SK-TICKER                PIC  X(08).
015700     05  SK-SECTOR                PIC  X(10).
015800     05  FILLER                   PIC  X(60).
015900*
016000* LATEST MR-DATE SEEN ON THE RESULT FILE - USED AS THE HEADING'S
016100* WEEK-ENDING DATE (MOM-0029) - AND ITS CCYY/MM/DD BREAKOUT FOR   MOM0029 
016200* THE EDITED HEADING FIELD (MOM-0039).                            MOM0039 
016300 01  WS-WEEK-ENDING-NUM           PIC  9(08) VALUE ZERO.
016400 01  WS-WEEK-ENDING-PARTS REDEFINES WS-WEEK-ENDING-NUM.
016500     05  WS-WE-CCYY               PIC  9(04).
016600     05  WS-WE-MM                 PIC  9(02).
016700     05  WS-WE-DD                 PIC  9(02).
016800*
016900******************************************************************
017000* CONTROL-BREAK AND PAGINATION WORK AREAS
017100******************************************************************
017200 01  WS-PREV-SECTOR               PIC  X(10) VALUE SPACES.
017300 01  WS-SECTOR-TICKER-CT          PIC  S9(04) COMP VALUE ZERO.
017400 01  WS-SECTOR-SCORE-TOTAL        PIC  S9(05)V99 COMP VALUE ZERO.
017500*
017600 01  WS-GRAND-TICKER-CT           PIC  S9(04) COMP VALUE ZERO.
017700 01  WS-GRAND-BUY-CT              PIC  S9(04) COMP VALUE ZERO.
017800 01  WS-GRAND-HOLD-CT             PIC  S9(04) COMP VALUE ZERO.
017900 01  WS-GRAND-SELL-CT             PIC  S9(04) COMP VALUE ZERO.
018000 01  WS-GRAND-SCORE-TOTAL         PIC  S9(05)V99 COMP VALUE ZERO.
018100*
018200 01  WS-LINE-COUNT                PIC  9(02) COMP VALUE ZERO.
018300 01  WS-PAGE-COUNT                PIC  9(03) COMP VALUE ZERO.
018400 01  WS-FIRST-DETAIL-SW           PIC  X(01) VALUE 'Y'.
018500     88  WS-FIRST-DETAIL                 VALUE 'Y'.
018600*
018700******************************************************************
018800* PRINT LINE LAYOUTS
018900******************************************************************
019000 01  WS-HEAD-LINE-1.
019100     05  FILLER                   PIC  X(05) VALUE SPACES.
019200     05  FILLER                   PIC  X(30)
019300             VALUE 'WEEKLY STOCK MOMENTUM REPORT'.
019400     05  FILLER                   PIC  X(13) VALUE SPACES.
019500     05  FILLER                   PIC  X(12)
019600             VALUE 'WEEK ENDING '.
019700     05  HL1-WEEK-ENDING          PIC  9999/99/99.
019800     05  FILLER                   PIC  X(09) VALUE SPACES.
019900     05  FILLER                   PIC  X(05) VALUE 'PAGE '.
020000     05  HL1-PAGE                 PIC  ZZ9.
020100     05  FILLER                   PIC  X(41) VALUE SPACES.
020200*
020300 01  WS-HEAD-LINE-2.
020400     05  FILLER                   PIC  X(132) VALUE
020500     'TICKER    SECTOR       CLOSE     RET-1W   MOM-4W  MOM-12W
020600-    '  MOM-26W   SMA-12W    SCORE  SIGNAL RANK'.
020700*
020800 01  WS-DETAIL-LINE.
020900     05  DL-TICKER                PIC  X(08).
021000     05  FILLER                   PIC  X(02) VALUE SPACES.
021100     05  DL-SECTOR                PIC  X(10).
021200     05  FILLER                   PIC  X(02) VALUE SPACES.
021300     05  DL-CLOSE                 PIC  ZZZ,ZZ9.99.
021400     05  FILLER                   PIC  X(03) VALUE SPACES.
021500     05  DL-RET-1W                PIC  -ZZ9.99.
021600     05  FILLER                   PIC  X(03) VALUE SPACES.
021700     05  DL-MOM-4W                PIC  -ZZ9.99.
021800     05  FILLER                   PIC  X(03) VALUE SPACES.
021900     05  DL-MOM-12W               PIC  -ZZ9.99.
022000     05  FILLER                   PIC  X(03) VALUE SPACES.
022100     05  DL-MOM-26W               PIC  -ZZ9.99.
022200     05  FILLER                   PIC  X(03) VALUE SPACES.
022300     05  DL-SMA-12W               PIC  ZZZ,ZZ9.99.
022400     05  FILLER                   PIC  X(03) VALUE SPACES.
022500     05  DL-SCORE                 PIC  -ZZ9.99.
022600     05  FILLER                   PIC  X(02) VALUE SPACES.
022700     05  DL-SIGNAL                PIC  X(04).
022800     05  FILLER                   PIC  X(02) VALUE SPACES.
022900     05  DL-RANK                  PIC  ZZ9.
023000     05  FILLER                   PIC  X(54) VALUE SPACES.
023100*
023200 01  WS-SECTOR-LINE.
023300     05  FILLER                   PIC  X(02) VALUE SPACES.
023400     05  FILLER                   PIC  X(07) VALUE 'SECTOR '.
023500     05  SL-SECTOR                PIC  X(10).
023600     05  FILLER                   PIC  X(03) VALUE SPACES.
023700     05  FILLER                   PIC  X(09) VALUE 'TICKERS: '.
023800     05  SL-TICKERS               PIC  ZZ9.
023900     05  FILLER                   PIC  X(03) VALUE SPACES.
024000     05  FILLER                   PIC  X(11) VALUE 'AVG SCORE: '.
024100     05  SL-AVG-SCORE             PIC  -ZZ9.99.
024200     05  FILLER                   PIC  X(74) VALUE SPACES.
024300*
024400 01  WS-GRAND-LINE.
024500     05  FILLER                   PIC  X(02) VALUE SPACES.
024600     05  FILLER                   PIC  X(13) VALUE 'GRAND TOTAL  '.
024700     05  FILLER                   PIC  X(09) VALUE 'TICKERS: '.
024800     05  GL-TICKERS               PIC  ZZ9.
024900     05  FILLER                   PIC  X(03) VALUE SPACES.
025000     05  FILLER                   PIC  X(05) VALUE 'BUY: '.
025100     05  GL-BUY                   PIC  ZZ9.
025200     05  FILLER                   PIC  X(02) VALUE SPACES.
025300     05  FILLER                   PIC  X(06) VALUE 'HOLD: '.
025400     05  GL-HOLD                  PIC  ZZ9.
025500     05  FILLER                   PIC  X(02) VALUE SPACES.
025600     05  FILLER                   PIC  X(06) VALUE 'SELL: '.
025700     05  GL-SELL                  PIC  ZZ9.
025800     05  FILLER                   PIC  X(03) VALUE SPACES.
025900     05  FILLER                   PIC  X(11) VALUE 'AVG SCORE: '.
026000     05  GL-AVG-SCORE             PIC  -ZZ9.99.
026100     05  FILLER                   PIC  X(60) VALUE SPACES.
026200*
026300 01  WS-BLANK-LINE                PIC  X(132) VALUE SPACES.
026400*
026500******************************************************************
026600* PROCEDURE DIVISION
026700******************************************************************
026800 PROCEDURE DIVISION.
026900*-----------------------------------------------------------------
027000 A0001-MAIN.
027100*-----------------------------------------------------------------
027200     ACCEPT CURRENT-DATE FROM DATE.
027300*
027400     DISPLAY '*****************************************'.
027500     DISPLAY 'MOMRPT STARTED  ' CURRENT-MONTH '/'
027600              CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
027700     DISPLAY '*****************************************'.
027800*
027900     PERFORM B0001-OPEN-FILES     THRU B0001-EX.
028000     PERFORM C1000-LOAD-RESULTS   THRU C1000-EX.
028100     PERFORM D1000-SORT-RESULTS   THRU D1000-EX.
028200     PERFORM E1000-PRINT-REPORT   THRU E1000-EX.
028300     PERFORM Z0001-CLOSE-FILES    THRU Z0001-EX.
028400*
028500     DISPLAY '*****************************************'.
028600     DISPLAY 'MOMRPT COMPLETE - TICKERS PRINTED: '
028700             WS-GRAND-TICKER-CT.
028800     DISPLAY '*****************************************'.
028900*
029000     STOP RUN.
029100*
029200 A0001-MAIN-EX.
029300     EXIT.
029400*-----------------------------------------------------------------
029500 B0001-OPEN-FILES.
029600*-----------------------------------------------------------------
029700     OPEN INPUT  MOM-RESULT-FILE.
029800     IF NOT WS-MOMRSLT-OK
029900         MOVE 'ERROR OPENING MOMENTUM-RESULT' TO WS-ERR-MSG
030000         MOVE WS-MOMRSLT-STATUS                TO WS-ERR-CDE
030100         MOVE 'B0001-OPEN-FILES'                TO WS-ERR-PROC
030200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
030300     END-IF.
030400*
030500     OPEN OUTPUT MOM-REPORT-FILE.
030600     IF NOT WS-MOMRPT1-OK
030700         MOVE 'ERROR OPENING MOMENTUM-REPORT' TO WS-ERR-MSG
030800         MOVE WS-MOMRPT1-STATUS                TO WS-ERR-CDE
030900         MOVE 'B0001-OPEN-FILES'                TO WS-ERR-PROC
031000         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
031100     END-IF.
031200*
031300 B0001-EX.
031400     EXIT.
031500*-----------------------------------------------------------------
031600 C1000-LOAD-RESULTS.
031700*-----------------------------------------------------------------
031800     PERFORM C1100-READ-RESULT THRU C1100-EX.
031900     PERFORM C1200-ADD-RESULT THRU C1200-EX
032000         UNTIL MR-AT-EOF
032100            OR WS-REPORT-COUNT >= 100.
032200*
032300 C1000-EX.
032400     EXIT.
032500*-----------------------------------------------------------------
032600 C1100-READ-RESULT.
032700*-----------------------------------------------------------------
032800     READ MOM-RESULT-FILE.
032900     EVALUATE WS-MOMRSLT-STATUS
033000         WHEN '00'
033100             CONTINUE
033200         WHEN '10'
033300             SET MR-AT-EOF TO TRUE
033400         WHEN OTHER
033500             MOVE 'MOMENTUM-RESULT READ ERROR' TO WS-ERR-MSG
033600             MOVE WS-MOMRSLT-STATUS             TO WS-ERR-CDE
033700             MOVE 'C1100-READ-RESULT'           TO WS-ERR-PROC
033800             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
033900     END-EVALUATE.
034000*
034100 C1100-EX.
034200     EXIT.
034300*-----------------------------------------------------------------
034400 C1200-ADD-RESULT.
034500*-----------------------------------------------------------------
034600     ADD 1 TO WS-REPORT-COUNT.
034700     MOVE MR-TICKER  TO TR-TICKER  (WS-REPORT-COUNT).
034800     MOVE MR-SECTOR  TO TR-SECTOR  (WS-REPORT-COUNT).
034900     MOVE MR-DATE    TO TR-DATE    (WS-REPORT-COUNT).
035000     MOVE MR-CLOSE   TO TR-CLOSE   (WS-REPORT-COUNT).
035100     MOVE MR-RET-1W  TO TR-RET-1W  (WS-REPORT-COUNT).
035200     MOVE MR-MOM-4W  TO TR-MOM-4W  (WS-REPORT-COUNT).
035300     MOVE MR-MOM-12W TO TR-MOM-12W (WS-REPORT-COUNT).
035400     MOVE MR-MOM-26W TO TR-MOM-26W (WS-REPORT-COUNT).
035500     MOVE MR-SMA-12W TO TR-SMA-12W (WS-REPORT-COUNT).
035600     MOVE MR-SCORE   TO TR-SCORE   (WS-REPORT-COUNT).
035700     MOVE MR-SIGNAL  TO TR-SIGNAL  (WS-REPORT-COUNT).
035800     MOVE MR-RANK    TO TR-RANK    (WS-REPORT-COUNT).
035900     IF MR-DATE > WS-WEEK-ENDING-NUM
036000         MOVE MR-DATE TO WS-WEEK-ENDING-NUM
036100     END-IF.
036200     PERFORM C1100-READ-RESULT THRU C1100-EX.
036300*
036400 C1200-EX.
036500     EXIT.
036600*-----------------------------------------------------------------
036700 D1000-SORT-RESULTS.
036800*-----------------------------------------------------------------
036900*    RE-ORDER BY SECTOR ASCENDING, SCORE DESCENDING, TICKER
037000*    ASCENDING WITHIN A TIE (MOM-0005, MOM-0052).                 MOM0052 
037100     IF WS-REPORT-COUNT > 1
037200         MOVE 1 TO WS-REPORT-SUB
037300         PERFORM D1050-EXCHANGE-PASS THRU D1050-EX
037400             UNTIL WS-REPORT-SUB >= WS-REPORT-COUNT
037500     END-IF.
037600*
037700 D1000-EX.
037800     EXIT.
037900*-----------------------------------------------------------------
038000 D1050-EXCHANGE-PASS.
038100*-----------------------------------------------------------------
038200     MOVE 1 TO WS-REPORT-SUB2.
038300     PERFORM D1100-COMPARE-AND-SWAP THRU D1100-EX
038400         UNTIL WS-REPORT-SUB2 > WS-REPORT-COUNT - WS-REPORT-SUB.
038500     ADD 1 TO WS-REPORT-SUB.
038600*
038700 D1050-EX.
038800     EXIT.
038900*-----------------------------------------------------------------
039000 D1100-COMPARE-AND-SWAP.
039100*-----------------------------------------------------------------
039200     COMPUTE WS-NEXT-SUB = WS-REPORT-SUB2 + 1.
039300     IF TR-SECTOR (WS-REPORT-SUB2) > TR-SECTOR (WS-NEXT-SUB)
039400        OR (TR-SECTOR (WS-REPORT-SUB2) = TR-SECTOR (WS-NEXT-SUB)
039500            AND TR-SCORE (WS-REPORT-SUB2) <
039600                TR-SCORE (WS-NEXT-SUB))
039700        OR (TR-SECTOR (WS-REPORT-SUB2) = TR-SECTOR (WS-NEXT-SUB)
039800            AND TR-SCORE (WS-REPORT-SUB2) =
039900                TR-SCORE (WS-NEXT-SUB)
040000            AND TR-TICKER (WS-REPORT-SUB2) >
040100                TR-TICKER (WS-NEXT-SUB))
040200         MOVE TR-TICKER  (WS-REPORT-SUB2) TO SW-TICKER
040300         MOVE TR-SECTOR  (WS-REPORT-SUB2) TO SW-SECTOR
040400         MOVE TR-DATE    (WS-REPORT-SUB2) TO SW-DATE
040500         MOVE TR-CLOSE   (WS-REPORT-SUB2) TO SW-CLOSE
040600         MOVE TR-RET-1W  (WS-REPORT-SUB2) TO SW-RET-1W
040700         MOVE TR-MOM-4W  (WS-REPORT-SUB2) TO SW-MOM-4W
040800         MOVE TR-MOM-12W (WS-REPORT-SUB2) TO SW-MOM-12W
040900         MOVE TR-MOM-26W (WS-REPORT-SUB2) TO SW-MOM-26W
041000         MOVE TR-SMA-12W (WS-REPORT-SUB2) TO SW-SMA-12W
041100         MOVE TR-SCORE   (WS-REPORT-SUB2) TO SW-SCORE
041200         MOVE TR-SIGNAL  (WS-REPORT-SUB2) TO SW-SIGNAL
041300         MOVE TR-RANK    (WS-REPORT-SUB2) TO SW-RANK
041400*
041500         MOVE TR-TICKER  (WS-NEXT-SUB) TO TR-TICKER  (WS-REPORT-SUB2)
041600         MOVE TR-SECTOR  (WS-NEXT-SUB) TO TR-SECTOR  (WS-REPORT-SUB2)
041700         MOVE TR-DATE    (WS-NEXT-SUB) TO TR-DATE    (WS-REPORT-SUB2)
041800         MOVE TR-CLOSE   (WS-NEXT-SUB) TO TR-CLOSE   (WS-REPORT-SUB2)
041900         MOVE TR-RET-1W  (WS-NEXT-SUB) TO TR-RET-1W  (WS-REPORT-SUB2)
042000         MOVE TR-MOM-4W  (WS-NEXT-SUB) TO TR-MOM-4W  (WS-REPORT-SUB2)
042100         MOVE TR-MOM-12W (WS-NEXT-SUB) TO TR-MOM-12W (WS-REPORT-SUB2)
042200         MOVE TR-MOM-26W (WS-NEXT-SUB) TO TR-MOM-26W (WS-REPORT-SUB2)
042300         MOVE TR-SMA-12W (WS-NEXT-SUB) TO TR-SMA-12W (WS-REPORT-SUB2)
042400         MOVE TR-SCORE   (WS-NEXT-SUB) TO TR-SCORE   (WS-REPORT-SUB2)
042500         MOVE TR-SIGNAL  (WS-NEXT-SUB) TO TR-SIGNAL  (WS-REPORT-SUB2)
042600         MOVE TR-RANK    (WS-NEXT-SUB) TO TR-RANK    (WS-REPORT-SUB2)
042700*
042800         MOVE SW-TICKER  TO TR-TICKER  (WS-NEXT-SUB)
042900         MOVE SW-SECTOR  TO TR-SECTOR  (WS-NEXT-SUB)
043000         MOVE SW-DATE    TO TR-DATE    (WS-NEXT-SUB)
043100         MOVE SW-CLOSE   TO TR-CLOSE   (WS-NEXT-SUB)
043200         MOVE SW-RET-1W  TO TR-RET-1W  (WS-NEXT-SUB)
043300         MOVE SW-MOM-4W  TO TR-MOM-4W  (WS-NEXT-SUB)
043400         MOVE SW-MOM-12W TO TR-MOM-12W (WS-NEXT-SUB)
043500         MOVE SW-MOM-26W TO TR-MOM-26W (WS-NEXT-SUB)
043600         MOVE SW-SMA-12W TO TR-SMA-12W (WS-NEXT-SUB)
043700         MOVE SW-SCORE   TO TR-SCORE   (WS-NEXT-SUB)
043800         MOVE SW-SIGNAL  TO TR-SIGNAL  (WS-NEXT-SUB)
043900         MOVE SW-RANK    TO TR-RANK    (WS-NEXT-SUB)
044000     END-IF.
044100     ADD 1 TO WS-REPORT-SUB2.
044200*
044300 D1100-EX.
044400     EXIT.
044500*-----------------------------------------------------------------
044600 E1000-PRINT-REPORT.
044700*-----------------------------------------------------------------
044800     MOVE 1 TO WS-REPORT-SUB.
044900     PERFORM E1100-HANDLE-ONE-ENTRY THRU E1100-EX
045000         UNTIL WS-REPORT-SUB > WS-REPORT-COUNT.
045100*
045200     IF WS-REPORT-COUNT > ZERO
045300         PERFORM E2000-PRINT-SECTOR-BREAK THRU E2000-EX
045400     END-IF.
045500     PERFORM E3000-PRINT-GRAND-TOTAL THRU E3000-EX.
045600*
045700 E1000-EX.
045800     EXIT.
045900*-----------------------------------------------------------------
046000 E1100-HANDLE-ONE-ENTRY.
046100*-----------------------------------------------------------------
046200     IF NOT WS-FIRST-DETAIL
046300        AND TR-SECTOR (WS-REPORT-SUB) NOT = WS-PREV-SECTOR
046400         PERFORM E2000-PRINT-SECTOR-BREAK THRU E2000-EX
046500     END-IF.
046600*
046700     IF WS-LINE-COUNT >= 60
046800         MOVE ZERO TO WS-LINE-COUNT
046900     END-IF.
047000     IF WS-LINE-COUNT = ZERO
047100         PERFORM E4000-PRINT-HEADING THRU E4000-EX
047200     END-IF.
047300*
047400     MOVE TR-TICKER  (WS-REPORT-SUB) TO DL-TICKER.
047500     MOVE TR-SECTOR  (WS-REPORT-SUB) TO DL-SECTOR.
047600     MOVE TR-CLOSE   (WS-REPORT-SUB) TO DL-CLOSE.
047700     MOVE TR-RET-1W  (WS-REPORT-SUB) TO DL-RET-1W.
047800     MOVE TR-MOM-4W  (WS-REPORT-SUB) TO DL-MOM-4W.
047900     MOVE TR-MOM-12W (WS-REPORT-SUB) TO DL-MOM-12W.
048000     MOVE TR-MOM-26W (WS-REPORT-SUB) TO DL-MOM-26W.
048100     MOVE TR-SMA-12W (WS-REPORT-SUB) TO DL-SMA-12W.
048200     MOVE TR-SCORE   (WS-REPORT-SUB) TO DL-SCORE.
048300     MOVE TR-SIGNAL  (WS-REPORT-SUB) TO DL-SIGNAL.
048400     MOVE TR-RANK    (WS-REPORT-SUB) TO DL-RANK.
048500     WRITE MOM-REPORT-LINE FROM WS-DETAIL-LINE.
048600     ADD 1 TO WS-LINE-COUNT.
048700*
048800     IF WS-FIRST-DETAIL
048900         MOVE TR-SECTOR (WS-REPORT-SUB) TO WS-PREV-SECTOR
049000         SET WS-FIRST-DETAIL TO FALSE
049100     END-IF.
049200*
049300     ADD 1 TO WS-SECTOR-TICKER-CT.
049400     ADD TR-SCORE (WS-REPORT-SUB) TO WS-SECTOR-SCORE-TOTAL.
049500     ADD 1 TO WS-GRAND-TICKER-CT.
049600     ADD TR-SCORE (WS-REPORT-SUB) TO WS-GRAND-SCORE-TOTAL.
049700     EVALUATE TR-SIGNAL (WS-REPORT-SUB)
049800         WHEN 'BUY '
049900             ADD 1 TO WS-GRAND-BUY-CT
050000         WHEN 'SELL'
050100             ADD 1 TO WS-GRAND-SELL-CT
050200         WHEN OTHER
050300             ADD 1 TO WS-GRAND-HOLD-CT
050400     END-EVALUATE.
050500*
050600     MOVE TR-SECTOR (WS-REPORT-SUB) TO WS-PREV-SECTOR.
050700     ADD 1 TO WS-REPORT-SUB.
050800*
050900 E1100-EX.
051000     EXIT.
051100*-----------------------------------------------------------------
051200 E2000-PRINT-SECTOR-BREAK.
051300*-----------------------------------------------------------------
051400     MOVE WS-PREV-SECTOR TO SL-SECTOR.
051500     MOVE WS-SECTOR-TICKER-CT TO SL-TICKERS.
051600     IF WS-SECTOR-TICKER-CT > ZERO
051700         COMPUTE SL-AVG-SCORE ROUNDED =
051800             WS-SECTOR-SCORE-TOTAL / WS-SECTOR-TICKER-CT
051900     ELSE
052000         MOVE ZERO TO SL-AVG-SCORE
052100     END-IF.
052200     WRITE MOM-REPORT-LINE FROM WS-SECTOR-LINE.
052300     WRITE MOM-REPORT-LINE FROM WS-BLANK-LINE.
052400*
052500     MOVE ZERO TO WS-SECTOR-TICKER-CT.
052600     MOVE ZERO TO WS-SECTOR-SCORE-TOTAL.
052700*
052800 E2000-EX.
052900     EXIT.
053000*-----------------------------------------------------------------
053100 E3000-PRINT-GRAND-TOTAL.
053200*-----------------------------------------------------------------
053300     MOVE WS-GRAND-TICKER-CT TO GL-TICKERS.
053400     MOVE WS-GRAND-BUY-CT    TO GL-BUY.
053500     MOVE WS-GRAND-HOLD-CT   TO GL-HOLD.
053600     MOVE WS-GRAND-SELL-CT   TO GL-SELL.
053700     IF WS-GRAND-TICKER-CT > ZERO
053800         COMPUTE GL-AVG-SCORE ROUNDED =
053900             WS-GRAND-SCORE-TOTAL / WS-GRAND-TICKER-CT
054000     ELSE
054100         MOVE ZERO TO GL-AVG-SCORE
054200     END-IF.
054300     WRITE MOM-REPORT-LINE FROM WS-GRAND-LINE.
054400*
054500 E3000-EX.
054600     EXIT.
054700*-----------------------------------------------------------------
054800 E4000-PRINT-HEADING.
054900*-----------------------------------------------------------------
055000     ADD 1 TO WS-PAGE-COUNT.
055100     MOVE WS-WEEK-ENDING-NUM TO HL1-WEEK-ENDING.
055200     MOVE WS-PAGE-COUNT      TO HL1-PAGE.
055300     IF WS-PAGE-COUNT > 1
055400         WRITE MOM-REPORT-LINE FROM WS-HEAD-LINE-1
055500             BEFORE ADVANCING PAGE
055600     ELSE
055700         WRITE MOM-REPORT-LINE FROM WS-HEAD-LINE-1
055800     END-IF.
055900     WRITE MOM-REPORT-LINE FROM WS-HEAD-LINE-2.
056000     WRITE MOM-REPORT-LINE FROM WS-BLANK-LINE.
056100*
056200 E4000-EX.
056300     EXIT.
056400*-----------------------------------------------------------------
056500 Y0001-ERR-HANDLING.
056600*-----------------------------------------------------------------
056700     DISPLAY '********************************'.
056800     DISPLAY '  MOMRPT ERROR HANDLING REPORT   '.
056900     DISPLAY '********************************'.
057000     DISPLAY '  ' WS-ERR-MSG.
057100     DISPLAY '  ' WS-ERR-CDE.
057200     DISPLAY '  ' WS-ERR-PROC.
057300     DISPLAY '********************************'.
057400     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
057500     STOP RUN.
057600*
057700 Y0001-EXIT.
057800     EXIT.
057900*-----------------------------------------------------------------
058000 Z0001-CLOSE-FILES.
058100*-----------------------------------------------------------------
058200     CLOSE MOM-RESULT-FILE.
058300     CLOSE MOM-REPORT-FILE.
058400*
058500 Z0001-EX.
058600     EXIT.
