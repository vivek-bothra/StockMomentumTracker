000100******************************************************************
000200* COPYBOOK: PRICEFD
000300* RECORD:   PRICE-FEED-RECORD  (40 BYTES)
000400* PURPOSE:  NEW WEEK'S RAW CLOSING-PRICE OBSERVATIONS, ONE PER
000500*           TICKER.  VALIDATED BY MOMINGST (RULES V1-V4) BEFORE
000600*           BEING MERGED INTO THE PRICE-HISTORY TABLE.
000700******************************************************************
000800*-----------------------------------------------------------------
000900 01  PRICE-FEED-RECORD.
001000*-----------------------------------------------------------------
001100     05  PF-TICKER               PIC  X(08).
001200     05  PF-DATE                 PIC  9(08).
001300     05  PF-CLOSE                PIC  9(07)V99.
001400     05  PF-VOLUME               PIC  9(11).
001500     05  FILLER                  PIC  X(04).
