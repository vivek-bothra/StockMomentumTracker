000100******************************************************************
000200* Author: R PRAJAPATI
000300* Date: 14-03-1987
000400* Purpose: WEEKLY STOCK MOMENTUM TRACKER - PRICE INGEST, MOMENTUM
000500*        : CALCULATION AND RANKING STEP.  READS THE WATCHLIST AND
000600*        : THE NEW WEEK'S PRICE FEED, MERGES INTO PRICE HISTORY,
000700*        : SCORES EACH ACTIVE TICKER AND WRITES THE RANKED
000800*        : MOMENTUM-RESULT FILE CONSUMED BY MOMRPT.
000900* Tectonics: COBC
001000******************************************************************
001100*-----------------------*
001200 IDENTIFICATION DIVISION.
001300*-----------------------*
001400 PROGRAM-ID.    MOMINGST.
001500 AUTHOR.        R PRAJAPATI.
001600 INSTALLATION.  COBOL DEVELOPMENT CENTER.
001700 DATE-WRITTEN.  14-03-1987.
001800 DATE-COMPILED.
001900 SECURITY.      NON-CONFIDENTIAL.
002000******************************************************************
002100* MAINTENANCE LOG
002200* DATE        BY    REQUEST     DESCRIPTION
002300* ----------  ----  ----------  ----------------------------------
002400* 14-03-1987  RJP   MOM-0001    ORIGINAL PROGRAM - LOAD WATCHLIST,
002500*                                MERGE PRICE FEED, WRITE HISTORY.
002600* 02-06-1987  RJP   MOM-0004    ADDED 4/12/26-WEEK MOMENTUM AND
002700*                                12-WEEK SMA ALONGSIDE 1-WK RET.
002800* 19-11-1988  DKT   MOM-0009    COMPOSITE SCORE WEIGHT REDISTRIB-
002900*                                UTION WHEN A LOOK-BACK IS MISSING.
003000* 07-02-1990  DKT   MOM-0013    BUY/HOLD/SELL SIGNAL RULE ADDED.
003100* 23-08-1991  RJP   MOM-0018    IN-MEMORY RANK ASSIGNMENT BEFORE
003200*                                THE RESULT FILE IS WRITTEN.
003300* 05-01-1993  MLS   MOM-0022    REJECTED-FEED LISTING REWORKED TO
003400*                                SHOW A REASON CODE PER RECORD.
003500* 11-09-1995  MLS   MOM-0027    WATCHLIST TABLE RAISED TO 100
003600*                                ENTRIES, HISTORY TO 60 WEEKS.
003700* 30-04-1996  DKT   MOM-0031    TIE-BREAK ON RANK NOW TICKER ASC.
003800* 17-12-1997  RJP   MOM-0035    CLAMP PERCENTAGES TO +/-999.99.
003900* 08-09-1998  MLS   MOM-0039    Y2K - PF-DATE AND PH-DATE CENTURY
004000*                                WINDOW OPENED TO A 4-DIGIT CCYY;
004100*                                NO MORE 2-DIGIT YEAR COMPARES.
004200* 14-01-1999  MLS   MOM-0040    Y2K - WATCHLIST/HISTORY CARRY-
004300*                                FORWARD VERIFIED ACROSS 12/31/99.
004400* 21-05-2001  DKT   MOM-0044    STALE-DATE CHECK NOW COMPARES ON
004500*                                THE FULL 8-DIGIT DATE, NOT YEAR.
004600* 09-10-2004  PGH   MOM-0051    TICKER TABLE SEARCH PULLED OUT TO
004700*                                ITS OWN PARAGRAPH, SHARED BY THE
004800*                                STALE-DATE CHECK AND THE MERGE.
004900* 02-03-2009  PGH   MOM-0058    OLDEST WEEK DROPPED WHEN A TICKER'S
005000*                                HISTORY TABLE IS FULL (60 WEEKS).
005100* 17-08-2009  PGH   MOM-0059    TICKER-BLANK REASON CODE WAS BEING CUT
005200*                                TO 11 BYTES ON THE REJECT LISTING -
005300*                                WIDENED WS-REJECT-REASON TO 12.  ALSO
005400*                                MOVED THE RAW PERCENT-CHANGE COMPUTE
005500*                                IN F2900 INTO A WIDER FIELD SO A BIG
005600*                                26-WEEK SWING ON A THIN ISSUE CLAMPS
005700*                                TO 999.99 INSTEAD OF WRAPPING.
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000*-----------------------*
006100 CONFIGURATION SECTION.
006200*-----------------------*
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500*-----------------------*
006600 INPUT-OUTPUT SECTION.
006700*-----------------------*
006800 FILE-CONTROL.
006900*
007000     SELECT WATCHLIST-FILE  ASSIGN TO WATCHLST
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS  IS  WS-WATCHLIST-STATUS.
007300*
007400     SELECT PRICE-FEED-FILE ASSIGN TO PRICEFD
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS  IS  WS-PRICEFD-STATUS.
007700*
007800     SELECT PRICE-HIST-FILE ASSIGN TO PRICEHS
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS  IS  WS-PRICEHS-STATUS.
008100*
008200     SELECT HISTORY-OUT-FILE ASSIGN TO HISTOUT
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS  IS  WS-HISTOUT-STATUS.
008500*
008600     SELECT MOM-RESULT-FILE ASSIGN TO MOMRSLT
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS  IS  WS-MOMRSLT-STATUS.
008900*
009000******************************************************************
009100 DATA DIVISION.
009200*-----------------------*
009300 FILE SECTION.
009400*-----------------------*
009500 FD  WATCHLIST-FILE
009600     RECORD CONTAINS 40 CHARACTERS
009700     RECORDING MODE IS F.
009800 COPY COPYLIB-WATCHWK.
009900*
010000 FD  PRICE-FEED-FILE
010100     RECORD CONTAINS 40 CHARACTERS
010200     RECORDING MODE IS F.
010300 COPY COPYLIB-PRICEFD.
010400*
010500 FD  PRICE-HIST-FILE
010600     RECORD CONTAINS 30 CHARACTERS
010700     RECORDING MODE IS F.
010800 01  PRICE-HIST-IN-RECORD.
010900     05  PHI-TICKER              PIC  X(08).
011000     05  PHI-DATE                PIC  9(08).
011100     05  PHI-CLOSE                PIC  9(07)V99.
011200     05  FILLER                  PIC  X(05).
011300*
011400 FD  HISTORY-OUT-FILE
011500     RECORD CONTAINS 30 CHARACTERS
011600     RECORDING MODE IS F.
011700 COPY COPYLIB-PRICEHS.
011800*
011900 FD  MOM-RESULT-FILE
012000     RECORD CONTAINS 80 CHARACTERS
012100     RECORDING MODE IS F.
012200 COPY COPYLIB-MOMRSLT.
012300*
012400*-----------------------*
012500 WORKING-STORAGE SECTION.
012600*-----------------------*
012700 01  SYSTEM-DATE-AND-TIME.
012800     05  CURRENT-DATE.
012900         10  CURRENT-YEAR           PIC 9(02).
013000         10  CURRENT-MONTH          PIC 9(02).
013100         10  CURRENT-DAY            PIC 9(02).
013200     05  CURRENT-TIME.
013300         10  CURRENT-HOUR           PIC 9(02).
013400         10  CURRENT-MINUTE         PIC 9(02).
013500         10  CURRENT-SECOND         PIC 9(02).
013600         10  CURRENT-HNDSEC         PIC 9(02).
013700     05  FILLER                     PIC X(02).
013800*
013900* RUN-DATE VIEWED AS ONE PACKED-LOOKING FIELD FOR THE CONTROL
014000* TOTALS DISPLAY - SAME GROUP, DIFFERENT PICTURE (MOM-0022).
014100 01  CURRENT-DATE-ALT REDEFINES CURRENT-DATE.
014200     05  CURRENT-DATE-NUM           PIC 9(06).
014300*
014400 01  WS-FILE-STATUSES.
014500     05  WS-WATCHLIST-STATUS     PIC  X(02) VALUE SPACES.
014600         88  WS-WATCHLIST-OK           VALUE '00'.
014700     05  WS-PRICEFD-STATUS       PIC  X(02) VALUE SPACES.
014800         88  WS-PRICEFD-OK              VALUE '00'.
014900     05  WS-PRICEHS-STATUS       PIC  X(02) VALUE SPACES.
015000         88  WS-PRICEHS-OK              VALUE '00'.
015100     05  WS-HISTOUT-STATUS       PIC  X(02) VALUE SPACES.
015200         88  WS-HISTOUT-OK              VALUE '00'.
015300     05  WS-MOMRSLT-STATUS       PIC  X(02) VALUE SPACES.
015400         88  WS-MOMRSLT-OK              VALUE '00'.
015500     05  FILLER                  PIC  X(02).
015600*
015700 01  WS-SWITCHES.
015800     05  WS-WATCHLIST-EOF-SW     PIC  X(01) VALUE 'N'.
015900         88  WL-AT-EOF                 VALUE 'Y'.
016000     05  WS-PRICEFD-EOF-SW       PIC  X(01) VALUE 'N'.
016100         88  PF-AT-EOF                 VALUE 'Y'.
016200     05  WS-PRICEHS-EOF-SW       PIC  X(01) VALUE 'N'.
016300         88  PH-AT-EOF                 VALUE 'Y'.
016400     05  WS-ERR-SW               PIC  X(01) VALUE 'N'.
016500         88  WS-ERR-FOUND              VALUE 'Y'.
016600     05  FILLER                  PIC  X(04).
016700*
016800 01  WS-ERR-FIELDS.
016900     05  WS-ERR-MSG              PIC  X(40).
017000     05  WS-ERR-CDE              PIC  X(02).
017100     05  WS-ERR-PROC             PIC  X(20).
017200     05  FILLER                  PIC  X(02).
017300*
017400******************************************************************
017500* IN-MEMORY TICKER TABLE - WATCHLIST + 60-WEEK PRICE HISTORY
017600******************************************************************
017700 01  WS-TICKER-COUNT             PIC  S9(04) COMP VALUE ZERO.
017800 01  WS-TICKER-SUB               PIC  S9(04) COMP VALUE ZERO.
017900 01  WS-SCAN-SUB                 PIC  S9(04) COMP VALUE ZERO.
018000 01  WS-WEEK-SUB                 PIC  S9(04) COMP VALUE ZERO.
018100 01  WS-LOOKBACK-SUB             PIC  S9(04) COMP VALUE ZERO.
018200*
018300 01  WS-TICKER-TABLE.
018400     05  WS-TICKER-ENTRY OCCURS 100 TIMES.
018500         10  WT-TICKER           PIC  X(08).
018600         10  WT-NAME             PIC  X(20).
018700         10  WT-SECTOR           PIC  X(10).
018800         10  WT-HIST-COUNT       PIC  S9(04) COMP VALUE ZERO.
018900         10  WT-HIST-ENTRY OCCURS 60 TIMES.
019000             15  WTH-DATE        PIC  9(08).
019100             15  WTH-CLOSE       PIC  9(07)V99.
019200         10  FILLER              PIC  X(02).
019300*
019400******************************************************************
019500* IN-MEMORY SCORED RESULT TABLE - ONE ENTRY PER PROCESSED TICKER
019600******************************************************************
019700 01  WS-RESULT-COUNT             PIC  S9(04) COMP VALUE ZERO.
019800 01  WS-RESULT-SUB               PIC  S9(04) COMP VALUE ZERO.
019900 01  WS-RESULT-SUB2              PIC  S9(04) COMP VALUE ZERO.
020000 01  WS-NEXT-SUB                 PIC  S9(04) COMP VALUE ZERO.
020100*
020200 01  WS-RESULT-TABLE.
020300     05  WS-RESULT-ENTRY OCCURS 100 TIMES.
020400         10  WR-TICKER           PIC  X(08).
020500         10  WR-SECTOR           PIC  X(10).
020600         10  WR-DATE             PIC  9(08).
020700         10  WR-CLOSE            PIC  9(07)V99.
020800         10  WR-RET-1W           PIC  S9(03)V99.
020900         10  WR-MOM-4W           PIC  S9(03)V99.
021000         10  WR-MOM-12W          PIC  S9(03)V99.
021100         10  WR-MOM-26W          PIC  S9(03)V99.
021200         10  WR-SMA-12W          PIC  9(07)V99.
021300         10  WR-SCORE            PIC  S9(03)V99.
021400         10  WR-SIGNAL           PIC  X(04).
021500         10  WR-RANK             PIC  9(03).
021600         10  FILLER              PIC  X(02).
021700*
021800* HOLD AREA FOR THE RANKER'S EXCHANGE SORT - THE WHOLE RESULT
021900* ENTRY IS COPIED HERE A FIELD AT A TIME SO A SWAP NEVER DROPS A
022000* COLUMN WHEN THE RECORD LAYOUT GROWS (MOM-0031).                 MOM0031 
022100 01  WS-SWAP-ENTRY.
022200     05  SW-TICKER               PIC  X(08).
022300     05  SW-SECTOR               PIC  X(10).
022400     05  SW-DATE                 PIC  9(08).
022500     05  SW-CLOSE                PIC  9(07)V99.
022600     05  SW-RET-1W               PIC  S9(03)V99.
022700     05  SW-MOM-4W               PIC  S9(03)V99.
022800     05  SW-MOM-12W              PIC  S9(03)V99.
022900     05  SW-MOM-26W              PIC  S9(03)V99.
023000     05  SW-SMA-12W              PIC  9(07)V99.
023100     05  SW-SCORE                PIC  S9(03)V99.
023200     05  SW-SIGNAL               PIC  X(04).
023300     05  FILLER                  PIC  X(02).
023400*
023500******************************************************************
023600* DATE VALIDATION WORK AREAS (RULE V3) - REDEFINES LET US PICK
023700* THE CCYY/MM/DD PARTS APART WITHOUT UNSTRING.
023800******************************************************************
023900 01  WS-FEED-DATE-NUM            PIC  9(08) VALUE ZERO.
024000 01  WS-FEED-DATE-PARTS REDEFINES WS-FEED-DATE-NUM.
024100     05  WS-FEED-CCYY            PIC  9(04).
024200     05  WS-FEED-MM              PIC  9(02).
024300     05  WS-FEED-DD              PIC  9(02).
024400*
024500 01  WS-LATEST-DATE-NUM          PIC  9(08) VALUE ZERO.
024600 01  WS-LATEST-DATE-PARTS REDEFINES WS-LATEST-DATE-NUM.
024700     05  WS-LATEST-CCYY          PIC  9(04).
024800     05  WS-LATEST-MM            PIC  9(02).
024900     05  WS-LATEST-DD            PIC  9(02).
025000*
025100 01  WS-DAYS-IN-MONTH            PIC  9(02) VALUE ZERO.
025200*
025300*    LEAP-YEAR REMAINDER WORK AREA - SEE E1110 BELOW.  KEPT AS
025400*    PLAIN DIVIDE/REMAINDER ARITHMETIC, NOT THE FUNCTION MOD
025500*    VERB, SO THIS RUNS ON THE OLDER COMPILE WE STILL SUPPORT
025600*    AT THE REGIONAL SITES.
025700 01  WS-LEAP-QUOTIENT            PIC  9(06) COMP VALUE ZERO.
025800 01  WS-LEAP-REM-4               PIC  9(02) COMP VALUE ZERO.
025900 01  WS-LEAP-REM-100             PIC  9(02) COMP VALUE ZERO.
026000 01  WS-LEAP-REM-400             PIC  9(03) COMP VALUE ZERO.
026100*
026200******************************************************************
026300* MOMENTUM-CALC WORK AREAS
026400******************************************************************
026500 01  WS-CLOSE-C0                 PIC  9(07)V99 VALUE ZERO.
026600 01  WS-CLOSE-CK                 PIC  9(07)V99 VALUE ZERO.
026700*
026800 01  WS-MOM-4W-AVAIL-SW          PIC  X(01)    VALUE 'N'.
026900     88  WS-MOM-4W-AVAIL                VALUE 'Y'.
027000 01  WS-MOM-12W-AVAIL-SW         PIC  X(01)    VALUE 'N'.
027100     88  WS-MOM-12W-AVAIL               VALUE 'Y'.
027200 01  WS-MOM-26W-AVAIL-SW         PIC  X(01)    VALUE 'N'.
027300     88  WS-MOM-26W-AVAIL               VALUE 'Y'.
027400*
027500 01  WS-RET-WORK                 PIC  S9(03)V99    VALUE ZERO.
027600*-----------------------------------------------------------------
027700* WIDE INTERMEDIATE FOR THE RAW PERCENT-CHANGE COMPUTE - A SMALL
027800* CAP STOCK CAN MOVE WELL PAST +-999.99% OVER 26 WEEKS, SO THE
027900* CLAMP IN F2900 HAS TO TEST THIS FIELD BEFORE THE RESULT IS
028000* NARROWED DOWN INTO WS-RET-WORK, NOT AFTER.
028100 01  WS-RET-WORK-WIDE            PIC  S9(05)V99    VALUE ZERO.
028200 01  WS-SMA-TOTAL                PIC  9(09)V99     VALUE ZERO.
028300 01  WS-SMA-COUNT                PIC  S9(04) COMP  VALUE ZERO.
028400*
028500 01  WS-WEIGHT-4W                PIC  9V99 VALUE ZERO.
028600 01  WS-WEIGHT-12W               PIC  9V99 VALUE ZERO.
028700 01  WS-WEIGHT-26W               PIC  9V99 VALUE ZERO.
028800 01  WS-WEIGHT-TOTAL             PIC  9V99 VALUE ZERO.
028900 01  WS-SCORE-WORK               PIC  S9(03)V99    VALUE ZERO.
029000*
029100******************************************************************
029200* PRICE-INGEST VALIDATION REASON CODES AND CONTROL COUNTS
029300******************************************************************
029400 01  WS-REJECT-REASON            PIC  X(12)    VALUE SPACES.
029500*
029600 01  WS-CONTROL-COUNTS.
029700     05  WS-HIST-READ-CT         PIC  9(07) COMP VALUE ZERO.
029800     05  WS-FEED-READ-CT         PIC  9(07) COMP VALUE ZERO.
029900     05  WS-FEED-ACCEPT-CT       PIC  9(07) COMP VALUE ZERO.
030000     05  WS-FEED-REJECT-CT       PIC  9(07) COMP VALUE ZERO.
030100     05  WS-FEED-UNMATCH-CT      PIC  9(07) COMP VALUE ZERO.
030200     05  WS-HIST-WRITE-CT        PIC  9(07) COMP VALUE ZERO.
030300*
030400******************************************************************
030500* PROCEDURE DIVISION
030600******************************************************************
030700 PROCEDURE DIVISION.
030800*-----------------------------------------------------------------
030900 A0001-MAIN.
031000*-----------------------------------------------------------------
031100     ACCEPT CURRENT-DATE FROM DATE.
031200     ACCEPT CURRENT-TIME FROM TIME.
031300*
031400     DISPLAY '*****************************************'.
031500     DISPLAY 'MOMINGST STARTED  ' CURRENT-MONTH '/'
031600              CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
031700     DISPLAY '*****************************************'.
031800*
031900     PERFORM B0001-OPEN-FILES     THRU B0001-EX.
032000     PERFORM C1000-LOAD-WATCHLIST THRU C1000-EX.
032100     PERFORM C2000-LOAD-HISTORY   THRU C2000-EX.
032200     PERFORM D1000-PROCESS-FEED   THRU D1000-EX.
032300     PERFORM H1000-WRITE-HISTORY  THRU H1000-EX.
032400     PERFORM F1000-SCORE-TICKERS  THRU F1000-EX.
032500     PERFORM G1000-RANK-RESULTS   THRU G1000-EX.
032600     PERFORM G2000-WRITE-RESULTS  THRU G2000-EX.
032700     PERFORM Z0001-CLOSE-FILES    THRU Z0001-EX.
032800     PERFORM Z9000-DISPLAY-CONTROLS THRU Z9000-EX.
032900*
033000     STOP RUN.
033100*
033200 A0001-MAIN-EX.
033300     EXIT.
033400*-----------------------------------------------------------------
033500 B0001-OPEN-FILES.
033600*-----------------------------------------------------------------
033700     OPEN INPUT  WATCHLIST-FILE.
033800     IF NOT WS-WATCHLIST-OK
033900         MOVE 'ERROR OPENING WATCHLIST'    TO WS-ERR-MSG
034000         MOVE WS-WATCHLIST-STATUS          TO WS-ERR-CDE
034100         MOVE 'B0001-OPEN-FILES'           TO WS-ERR-PROC
034200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
034300     END-IF.
034400*
034500     OPEN INPUT  PRICE-FEED-FILE.
034600     IF NOT WS-PRICEFD-OK
034700         MOVE 'ERROR OPENING PRICE-FEED'   TO WS-ERR-MSG
034800         MOVE WS-PRICEFD-STATUS            TO WS-ERR-CDE
034900         MOVE 'B0001-OPEN-FILES'           TO WS-ERR-PROC
035000         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
035100     END-IF.
035200*
035300     OPEN INPUT  PRICE-HIST-FILE.
035400     IF NOT WS-PRICEHS-OK
035500         MOVE 'ERROR OPENING PRICE-HISTORY' TO WS-ERR-MSG
035600         MOVE WS-PRICEHS-STATUS             TO WS-ERR-CDE
035700         MOVE 'B0001-OPEN-FILES'            TO WS-ERR-PROC
035800         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
035900     END-IF.
036000*
036100     OPEN OUTPUT HISTORY-OUT-FILE.
036200     IF NOT WS-HISTOUT-OK
036300         MOVE 'ERROR OPENING HISTORY-OUT'  TO WS-ERR-MSG
036400         MOVE WS-HISTOUT-STATUS            TO WS-ERR-CDE
036500         MOVE 'B0001-OPEN-FILES'           TO WS-ERR-PROC
036600         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
036700     END-IF.
036800*
036900     OPEN OUTPUT MOM-RESULT-FILE.
037000     IF NOT WS-MOMRSLT-OK
037100         MOVE 'ERROR OPENING MOMENTUM-RESULT' TO WS-ERR-MSG
037200         MOVE WS-MOMRSLT-STATUS                TO WS-ERR-CDE
037300         MOVE 'B0001-OPEN-FILES'               TO WS-ERR-PROC
037400         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
037500     END-IF.
037600*
037700 B0001-EX.
037800     EXIT.
037900*-----------------------------------------------------------------
038000 C1000-LOAD-WATCHLIST.
038100*-----------------------------------------------------------------
038200*    STEP 1 - LOAD ACTIVE WATCHLIST ENTRIES INTO THE TICKER TABLE
038300     PERFORM C1100-READ-WATCHLIST THRU C1100-EX.
038400     PERFORM C1200-ADD-TICKER THRU C1200-EX
038500         UNTIL WL-AT-EOF
038600            OR WS-TICKER-COUNT >= 100.
038700*
038800 C1000-EX.
038900     EXIT.
039000*-----------------------------------------------------------------
039100 C1100-READ-WATCHLIST.
039200*-----------------------------------------------------------------
039300     READ WATCHLIST-FILE.
039400     EVALUATE WS-WATCHLIST-STATUS
039500         WHEN '00'
039600             CONTINUE
039700         WHEN '10'
039800             SET WL-AT-EOF TO TRUE
039900         WHEN OTHER
040000             MOVE 'WATCHLIST READ ERROR'   TO WS-ERR-MSG
040100             MOVE WS-WATCHLIST-STATUS      TO WS-ERR-CDE
040200             MOVE 'C1100-READ-WATCHLIST'   TO WS-ERR-PROC
040300             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
040400     END-EVALUATE.
040500*
040600 C1100-EX.
040700     EXIT.
040800*-----------------------------------------------------------------
040900 C1200-ADD-TICKER.
041000*-----------------------------------------------------------------
041100     IF WL-IS-ACTIVE
041200         ADD 1 TO WS-TICKER-COUNT
041300         MOVE WL-TICKER  TO WT-TICKER (WS-TICKER-COUNT)
041400         MOVE WL-NAME    TO WT-NAME   (WS-TICKER-COUNT)
041500         MOVE WL-SECTOR  TO WT-SECTOR (WS-TICKER-COUNT)
041600         MOVE ZERO       TO WT-HIST-COUNT (WS-TICKER-COUNT)
041700     END-IF.
041800     PERFORM C1100-READ-WATCHLIST THRU C1100-EX.
041900*
042000 C1200-EX.
042100     EXIT.
042200*-----------------------------------------------------------------
042300 C2000-LOAD-HISTORY.
042400*-----------------------------------------------------------------
042500*    STEP 4 (PART 1) - PRELOAD EACH TICKER'S HISTORY, ALREADY IN
042600*    ASCENDING TICKER/DATE ORDER ON THE INPUT FILE.
042700     PERFORM C2100-READ-HISTORY THRU C2100-EX.
042800     PERFORM C2200-ADD-HISTORY THRU C2200-EX
042900         UNTIL PH-AT-EOF.
043000*
043100 C2000-EX.
043200     EXIT.
043300*-----------------------------------------------------------------
043400 C2100-READ-HISTORY.
043500*-----------------------------------------------------------------
043600     READ PRICE-HIST-FILE.
043700     EVALUATE WS-PRICEHS-STATUS
043800         WHEN '00'
043900             ADD 1 TO WS-HIST-READ-CT
044000         WHEN '10'
044100             SET PH-AT-EOF TO TRUE
044200         WHEN OTHER
044300             MOVE 'PRICE-HISTORY READ ERROR' TO WS-ERR-MSG
044400             MOVE WS-PRICEHS-STATUS           TO WS-ERR-CDE
044500             MOVE 'C2100-READ-HISTORY'        TO WS-ERR-PROC
044600             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
044700     END-EVALUATE.
044800*
044900 C2100-EX.
045000     EXIT.
045100*-----------------------------------------------------------------
045200 C2200-ADD-HISTORY.
045300*-----------------------------------------------------------------
045400     PERFORM C2300-FIND-TICKER THRU C2300-EX.
045500     IF WS-TICKER-SUB > ZERO
045600         PERFORM C2400-APPEND-WEEK THRU C2400-EX
045700         MOVE PHI-DATE  TO WTH-DATE
045800             (WS-TICKER-SUB WT-HIST-COUNT (WS-TICKER-SUB))
045900         MOVE PHI-CLOSE TO WTH-CLOSE
046000             (WS-TICKER-SUB WT-HIST-COUNT (WS-TICKER-SUB))
046100     END-IF.
046200     PERFORM C2100-READ-HISTORY THRU C2100-EX.
046300*
046400 C2200-EX.
046500     EXIT.
046600*-----------------------------------------------------------------
046700 C2300-FIND-TICKER.
046800*-----------------------------------------------------------------
046900*    LINEAR SCAN OF THE TICKER TABLE - THE WATCHLIST ARRIVES IN
047000*    ANY ORDER SO A BINARY SEARCH WOULD BUY US NOTHING HERE
047100*    (MOM-0051).  RETURNS ZERO WHEN THE TICKER IS NOT FOUND.      MOM0051 
047200     MOVE ZERO TO WS-TICKER-SUB.
047300     MOVE 1 TO WS-SCAN-SUB.
047400     PERFORM C2310-SCAN-ONE-ENTRY THRU C2310-EX
047500         UNTIL WS-SCAN-SUB > WS-TICKER-COUNT.
047600*
047700 C2300-EX.
047800     EXIT.
047900*-----------------------------------------------------------------
048000 C2310-SCAN-ONE-ENTRY.
048100*-----------------------------------------------------------------
048200     IF WT-TICKER (WS-SCAN-SUB) = PHI-TICKER
048300         MOVE WS-SCAN-SUB TO WS-TICKER-SUB
048400         MOVE WS-TICKER-COUNT TO WS-SCAN-SUB
048500     END-IF.
048600     ADD 1 TO WS-SCAN-SUB.
048700*
048800 C2310-EX.
048900     EXIT.
049000*-----------------------------------------------------------------
049100 C2400-APPEND-WEEK.
049200*-----------------------------------------------------------------
049300*    RX/CALLER HAS ALREADY MOVED THE NEW WEEK INTO THE SLOT ONE
049400*    PAST WT-HIST-COUNT - THIS PARAGRAPH MAKES ROOM WHEN THE
049500*    60-WEEK TABLE IS FULL, THEN ADVANCES THE COUNT (MOM-0058).   MOM0058 
049600     IF WT-HIST-COUNT (WS-TICKER-SUB) >= 60
049700         PERFORM C2500-SHIFT-HISTORY-UP THRU C2500-EX
049800     ELSE
049900         ADD 1 TO WT-HIST-COUNT (WS-TICKER-SUB)
050000     END-IF.
050100*
050200 C2400-EX.
050300     EXIT.
050400*-----------------------------------------------------------------
050500 C2500-SHIFT-HISTORY-UP.
050600*-----------------------------------------------------------------
050700     MOVE 1 TO WS-WEEK-SUB.
050800     PERFORM C2510-SHIFT-ONE-WEEK THRU C2510-EX
050900         UNTIL WS-WEEK-SUB >= 60.
051000*
051100 C2500-EX.
051200     EXIT.
051300*-----------------------------------------------------------------
051400 C2510-SHIFT-ONE-WEEK.
051500*-----------------------------------------------------------------
051600     MOVE WTH-DATE  (WS-TICKER-SUB WS-WEEK-SUB + 1)
051700         TO WTH-DATE  (WS-TICKER-SUB WS-WEEK-SUB).
051800     MOVE WTH-CLOSE (WS-TICKER-SUB WS-WEEK-SUB + 1)
051900         TO WTH-CLOSE (WS-TICKER-SUB WS-WEEK-SUB).
052000     ADD 1 TO WS-WEEK-SUB.
052100*
052200 C2510-EX.
052300     EXIT.
052400*-----------------------------------------------------------------
052500 D1000-PROCESS-FEED.
052600*-----------------------------------------------------------------
052700*    STEP 2/3 - VALIDATE AND MERGE THE NEW WEEK'S FEED RECORDS.
052800     PERFORM D1100-READ-FEED THRU D1100-EX.
052900     PERFORM D1200-HANDLE-FEED-RECORD THRU D1200-EX
053000         UNTIL PF-AT-EOF.
053100*
053200 D1000-EX.
053300     EXIT.
053400*-----------------------------------------------------------------
053500 D1100-READ-FEED.
053600*-----------------------------------------------------------------
053700     READ PRICE-FEED-FILE.
053800     EVALUATE WS-PRICEFD-STATUS
053900         WHEN '00'
054000             ADD 1 TO WS-FEED-READ-CT
054100         WHEN '10'
054200             SET PF-AT-EOF TO TRUE
054300         WHEN OTHER
054400             MOVE 'PRICE-FEED READ ERROR'  TO WS-ERR-MSG
054500             MOVE WS-PRICEFD-STATUS        TO WS-ERR-CDE
054600             MOVE 'D1100-READ-FEED'        TO WS-ERR-PROC
054700             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
054800     END-EVALUATE.
054900*
055000 D1100-EX.
055100     EXIT.
055200*-----------------------------------------------------------------
055300 D1200-HANDLE-FEED-RECORD.
055400*-----------------------------------------------------------------
055500     SET WS-ERR-FOUND TO FALSE.
055600     MOVE SPACES TO WS-REJECT-REASON.
055700     IF NOT PF-AT-EOF
055800         PERFORM E1000-VALIDATE-FEED THRU E1000-EX
055900         IF WS-ERR-FOUND
056000             ADD 1 TO WS-FEED-REJECT-CT
056100             DISPLAY '  REJECTED ' PF-TICKER ' ' PF-DATE
056200                     ' REASON: ' WS-REJECT-REASON
056300         ELSE
056400             PERFORM E2000-MERGE-TICKER THRU E2000-EX
056500         END-IF
056600         PERFORM D1100-READ-FEED THRU D1100-EX
056700     END-IF.
056800*
056900 D1200-EX.
057000     EXIT.
057100*-----------------------------------------------------------------
057200 E1000-VALIDATE-FEED.
057300*-----------------------------------------------------------------
057400*    RULE V1 - TICKER MUST NOT BE BLANK
057500     IF PF-TICKER = SPACES
057600         SET WS-ERR-FOUND TO TRUE
057700         MOVE 'TICKER-BLANK' TO WS-REJECT-REASON
057800     END-IF.
057900*
058000*    RULE V2 - CLOSE PRICE MUST BE GREATER THAN ZERO
058100     IF NOT WS-ERR-FOUND
058200         IF PF-CLOSE NOT > ZERO
058300             SET WS-ERR-FOUND TO TRUE
058400             MOVE 'PRICE-ZERO' TO WS-REJECT-REASON
058500         END-IF
058600     END-IF.
058700*
058800*    RULE V3 - PF-DATE MUST BE A VALID CALENDAR DATE, YEAR >= 2000
058900     IF NOT WS-ERR-FOUND
059000         PERFORM E1100-CHECK-CALENDAR-DATE THRU E1100-EX
059100     END-IF.
059200*
059300*    RULE V4 - STRICTLY NEWER THAN THE TICKER'S LATEST HISTORY
059400     IF NOT WS-ERR-FOUND
059500         PERFORM E1200-CHECK-STALE-DATE THRU E1200-EX
059600     END-IF.
059700*
059800 E1000-EX.
059900     EXIT.
060000*-----------------------------------------------------------------
060100 E1100-CHECK-CALENDAR-DATE.
060200*-----------------------------------------------------------------
060300     MOVE PF-DATE TO WS-FEED-DATE-NUM.
060400     IF WS-FEED-CCYY < 2000
060500         SET WS-ERR-FOUND TO TRUE
060600         MOVE 'BAD-DATE' TO WS-REJECT-REASON
060700     END-IF.
060800     IF NOT WS-ERR-FOUND
060900         IF WS-FEED-MM < 1 OR WS-FEED-MM > 12
061000             SET WS-ERR-FOUND TO TRUE
061100             MOVE 'BAD-DATE' TO WS-REJECT-REASON
061200         END-IF
061300     END-IF.
061400     IF NOT WS-ERR-FOUND
061500         PERFORM E1110-SET-DAYS-IN-MONTH THRU E1110-EX
061600         IF WS-FEED-DD < 1 OR WS-FEED-DD > WS-DAYS-IN-MONTH
061700             SET WS-ERR-FOUND TO TRUE
061800             MOVE 'BAD-DATE' TO WS-REJECT-REASON
061900         END-IF
062000     END-IF.
062100*
062200 E1100-EX.
062300     EXIT.
062400*-----------------------------------------------------------------
062500 E1110-SET-DAYS-IN-MONTH.
062600*-----------------------------------------------------------------
062700     EVALUATE WS-FEED-MM
062800         WHEN 04 WHEN 06 WHEN 09 WHEN 11
062900             MOVE 30 TO WS-DAYS-IN-MONTH
063000         WHEN 02
063100             DIVIDE WS-FEED-CCYY BY 4
063200                 GIVING WS-LEAP-QUOTIENT
063300                 REMAINDER WS-LEAP-REM-4
063400             DIVIDE WS-FEED-CCYY BY 100
063500                 GIVING WS-LEAP-QUOTIENT
063600                 REMAINDER WS-LEAP-REM-100
063700             DIVIDE WS-FEED-CCYY BY 400
063800                 GIVING WS-LEAP-QUOTIENT
063900                 REMAINDER WS-LEAP-REM-400
064000             IF (WS-LEAP-REM-4 = ZERO AND WS-LEAP-REM-100 NOT = ZERO)
064100                 OR WS-LEAP-REM-400 = ZERO
064200                 MOVE 29 TO WS-DAYS-IN-MONTH
064300             ELSE
064400                 MOVE 28 TO WS-DAYS-IN-MONTH
064500             END-IF
064600         WHEN OTHER
064700             MOVE 31 TO WS-DAYS-IN-MONTH
064800     END-EVALUATE.
064900*
065000 E1110-EX.
065100     EXIT.
065200*-----------------------------------------------------------------
065300 E1200-CHECK-STALE-DATE.
065400*-----------------------------------------------------------------
065500     PERFORM C2300-FIND-TICKER THRU C2300-EX.
065600     IF WS-TICKER-SUB > ZERO
065700         IF WT-HIST-COUNT (WS-TICKER-SUB) > ZERO
065800             MOVE WTH-DATE (WS-TICKER-SUB
065900                            WT-HIST-COUNT (WS-TICKER-SUB))
066000                 TO WS-LATEST-DATE-NUM
066100             IF PF-DATE NOT > WS-LATEST-DATE-NUM
066200                 SET WS-ERR-FOUND TO TRUE
066300                 MOVE 'STALE-DATE' TO WS-REJECT-REASON
066400             END-IF
066500         END-IF
066600     END-IF.
066700*
066800 E1200-EX.
066900     EXIT.
067000*-----------------------------------------------------------------
067100 E2000-MERGE-TICKER.
067200*-----------------------------------------------------------------
067300     PERFORM C2300-FIND-TICKER THRU C2300-EX.
067400     IF WS-TICKER-SUB = ZERO
067500         ADD 1 TO WS-FEED-UNMATCH-CT
067600     ELSE
067700         ADD 1 TO WS-FEED-ACCEPT-CT
067800         PERFORM C2400-APPEND-WEEK THRU C2400-EX
067900         MOVE PF-DATE  TO WTH-DATE
068000             (WS-TICKER-SUB WT-HIST-COUNT (WS-TICKER-SUB))
068100         MOVE PF-CLOSE TO WTH-CLOSE
068200             (WS-TICKER-SUB WT-HIST-COUNT (WS-TICKER-SUB))
068300     END-IF.
068400*
068500 E2000-EX.
068600     EXIT.
068700*-----------------------------------------------------------------
068800 H1000-WRITE-HISTORY.
068900*-----------------------------------------------------------------
069000*    STEP 4 (PART 2) - REWRITE THE FULL HISTORY, OLD WEEKS PLUS
069100*    THE NEWLY MERGED WEEK, IN ASCENDING TICKER/DATE ORDER.
069200     MOVE 1 TO WS-TICKER-SUB.
069300     PERFORM H1050-WRITE-ONE-TICKER THRU H1050-EX
069400         UNTIL WS-TICKER-SUB > WS-TICKER-COUNT.
069500*
069600 H1000-EX.
069700     EXIT.
069800*-----------------------------------------------------------------
069900 H1050-WRITE-ONE-TICKER.
070000*-----------------------------------------------------------------
070100     MOVE 1 TO WS-WEEK-SUB.
070200     PERFORM H1100-WRITE-ONE-WEEK THRU H1100-EX
070300         UNTIL WS-WEEK-SUB > WT-HIST-COUNT (WS-TICKER-SUB).
070400     ADD 1 TO WS-TICKER-SUB.
070500*
070600 H1050-EX.
070700     EXIT.
070800*-----------------------------------------------------------------
070900 H1100-WRITE-ONE-WEEK.
071000*-----------------------------------------------------------------
071100     MOVE WT-TICKER (WS-TICKER-SUB)  TO PH-TICKER.
071200     MOVE WTH-DATE  (WS-TICKER-SUB WS-WEEK-SUB) TO PH-DATE.
071300     MOVE WTH-CLOSE (WS-TICKER-SUB WS-WEEK-SUB) TO PH-CLOSE.
071400     MOVE SPACES TO FILLER OF PRICE-HISTORY-RECORD.
071500     WRITE PRICE-HISTORY-RECORD.
071600     ADD 1 TO WS-HIST-WRITE-CT.
071700     ADD 1 TO WS-WEEK-SUB.
071800*
071900 H1100-EX.
072000     EXIT.
072100*-----------------------------------------------------------------
072200 F1000-SCORE-TICKERS.
072300*-----------------------------------------------------------------
072400*    MOMENTUM-CALC - ONE PASS OVER EVERY ACTIVE TICKER THAT HAS
072500*    AT LEAST ONE PRICE OBSERVATION.
072600     MOVE ZERO TO WS-RESULT-COUNT.
072700     MOVE 1 TO WS-TICKER-SUB.
072800     PERFORM F1050-SCORE-IF-ELIGIBLE THRU F1050-EX
072900         UNTIL WS-TICKER-SUB > WS-TICKER-COUNT.
073000*
073100 F1000-EX.
073200     EXIT.
073300*-----------------------------------------------------------------
073400 F1050-SCORE-IF-ELIGIBLE.
073500*-----------------------------------------------------------------
073600     IF WT-HIST-COUNT (WS-TICKER-SUB) > ZERO
073700         PERFORM F1100-SCORE-ONE-TICKER THRU F1100-EX
073800     END-IF.
073900     ADD 1 TO WS-TICKER-SUB.
074000*
074100 F1050-EX.
074200     EXIT.
074300*-----------------------------------------------------------------
074400 F1100-SCORE-ONE-TICKER.
074500*-----------------------------------------------------------------
074600     ADD 1 TO WS-RESULT-COUNT.
074700     MOVE WT-TICKER (WS-TICKER-SUB) TO WR-TICKER (WS-RESULT-COUNT).
074800     MOVE WT-SECTOR (WS-TICKER-SUB) TO WR-SECTOR (WS-RESULT-COUNT).
074900     MOVE WTH-DATE  (WS-TICKER-SUB WT-HIST-COUNT (WS-TICKER-SUB))
075000         TO WR-DATE  (WS-RESULT-COUNT).
075100     MOVE WTH-CLOSE (WS-TICKER-SUB WT-HIST-COUNT (WS-TICKER-SUB))
075200         TO WR-CLOSE (WS-RESULT-COUNT).
075300     MOVE WR-CLOSE (WS-RESULT-COUNT) TO WS-CLOSE-C0.
075400*
075500     PERFORM F2000-COMPUTE-RETURN THRU F2000-EX.
075600     PERFORM F3000-COMPUTE-SMA    THRU F3000-EX.
075700     PERFORM F4000-COMPUTE-SCORE  THRU F4000-EX.
075800     PERFORM F5000-ASSIGN-SIGNAL  THRU F5000-EX.
075900*
076000 F1100-EX.
076100     EXIT.
076200*-----------------------------------------------------------------
076300 F2000-COMPUTE-RETURN.
076400*-----------------------------------------------------------------
076500*    RULE R1/R2 - RET(K) FOR K = 1, 4, 12, 26 WEEKS BACK.  RESULT
076600*    STAYS ZERO AND THE METRIC IS MARKED UNAVAILABLE WHEN FEWER
076700*    THAN K+1 CLOSES EXIST.
076800     MOVE ZERO TO WR-RET-1W (WS-RESULT-COUNT).
076900     IF WT-HIST-COUNT (WS-TICKER-SUB) >= 2
077000         MOVE WTH-CLOSE (WS-TICKER-SUB
077100               WT-HIST-COUNT (WS-TICKER-SUB) - 1) TO WS-CLOSE-CK
077200         PERFORM F2900-COMPUTE-PERCENT THRU F2900-EX
077300         MOVE WS-RET-WORK TO WR-RET-1W (WS-RESULT-COUNT)
077400     END-IF.
077500*
077600     MOVE ZERO TO WR-MOM-4W (WS-RESULT-COUNT).
077700     SET WS-MOM-4W-AVAIL TO FALSE.
077800     IF WT-HIST-COUNT (WS-TICKER-SUB) >= 5
077900         MOVE WTH-CLOSE (WS-TICKER-SUB
078000               WT-HIST-COUNT (WS-TICKER-SUB) - 4) TO WS-CLOSE-CK
078100         SET WS-MOM-4W-AVAIL TO TRUE
078200         PERFORM F2900-COMPUTE-PERCENT THRU F2900-EX
078300         MOVE WS-RET-WORK TO WR-MOM-4W (WS-RESULT-COUNT)
078400     END-IF.
078500*
078600     MOVE ZERO TO WR-MOM-12W (WS-RESULT-COUNT).
078700     SET WS-MOM-12W-AVAIL TO FALSE.
078800     IF WT-HIST-COUNT (WS-TICKER-SUB) >= 13
078900         MOVE WTH-CLOSE (WS-TICKER-SUB
079000               WT-HIST-COUNT (WS-TICKER-SUB) - 12) TO WS-CLOSE-CK
079100         SET WS-MOM-12W-AVAIL TO TRUE
079200         PERFORM F2900-COMPUTE-PERCENT THRU F2900-EX
079300         MOVE WS-RET-WORK TO WR-MOM-12W (WS-RESULT-COUNT)
079400     END-IF.
079500*
079600     MOVE ZERO TO WR-MOM-26W (WS-RESULT-COUNT).
079700     SET WS-MOM-26W-AVAIL TO FALSE.
079800     IF WT-HIST-COUNT (WS-TICKER-SUB) >= 27
079900         MOVE WTH-CLOSE (WS-TICKER-SUB
080000               WT-HIST-COUNT (WS-TICKER-SUB) - 26) TO WS-CLOSE-CK
080100         SET WS-MOM-26W-AVAIL TO TRUE
080200         PERFORM F2900-COMPUTE-PERCENT THRU F2900-EX
080300         MOVE WS-RET-WORK TO WR-MOM-26W (WS-RESULT-COUNT)
080400     END-IF.
080500*
080600 F2000-EX.
080700     EXIT.
080800*-----------------------------------------------------------------
080900 F2900-COMPUTE-PERCENT.
081000*-----------------------------------------------------------------
081100*    COMPUTED INTO THE WIDE FIELD FIRST AND CLAMPED THERE - THE
081200*    TICKET MOM-0059 FIX.  A RAW SWING PAST +-999.99% WOULD HAVE
081300*    OVERFLOWED WS-RET-WORK ITSELF AND WRAPPED TO GARBAGE BEFORE
081400*    THE OLD CLAMP EVER SAW IT.
081500     COMPUTE WS-RET-WORK-WIDE ROUNDED =
081600         (WS-CLOSE-C0 - WS-CLOSE-CK) / WS-CLOSE-CK * 100.
081700     IF WS-RET-WORK-WIDE > 999.99
081800         MOVE 999.99 TO WS-RET-WORK-WIDE
081900     END-IF.
082000     IF WS-RET-WORK-WIDE < -999.99
082100         MOVE -999.99 TO WS-RET-WORK-WIDE
082200     END-IF.
082300     MOVE WS-RET-WORK-WIDE TO WS-RET-WORK.
082400*
082500 F2900-EX.
082600     EXIT.
082700*-----------------------------------------------------------------
082800 F3000-COMPUTE-SMA.
082900*-----------------------------------------------------------------
083000*    RULE R3 - MEAN OF THE MOST RECENT 12 CLOSES (OR FEWER).
083100     MOVE ZERO TO WS-SMA-TOTAL.
083200     MOVE ZERO TO WS-SMA-COUNT.
083300     MOVE 1 TO WS-LOOKBACK-SUB.
083400     PERFORM F3100-ADD-ONE-CLOSE THRU F3100-EX
083500         UNTIL WS-LOOKBACK-SUB > 12
083600            OR WS-LOOKBACK-SUB > WT-HIST-COUNT (WS-TICKER-SUB).
083700     COMPUTE WR-SMA-12W (WS-RESULT-COUNT) ROUNDED =
083800         WS-SMA-TOTAL / WS-SMA-COUNT.
083900*
084000 F3000-EX.
084100     EXIT.
084200*-----------------------------------------------------------------
084300 F3100-ADD-ONE-CLOSE.
084400*-----------------------------------------------------------------
084500     ADD WTH-CLOSE (WS-TICKER-SUB
084600           WT-HIST-COUNT (WS-TICKER-SUB) - WS-LOOKBACK-SUB + 1)
084700         TO WS-SMA-TOTAL.
084800     ADD 1 TO WS-SMA-COUNT.
084900     ADD 1 TO WS-LOOKBACK-SUB.
085000*
085100 F3100-EX.
085200     EXIT.
085300*-----------------------------------------------------------------
085400 F4000-COMPUTE-SCORE.
085500*-----------------------------------------------------------------
085600*    RULE R4 - WEIGHTED COMPOSITE, WEIGHT REDISTRIBUTED OVER THE
085700*    METRICS THAT ARE ACTUALLY AVAILABLE (MOM-0009).
085800     MOVE ZERO TO WS-WEIGHT-4W  WS-WEIGHT-12W  WS-WEIGHT-26W.
085900     IF WS-MOM-4W-AVAIL
086000         MOVE .40 TO WS-WEIGHT-4W
086100     END-IF.
086200     IF WS-MOM-12W-AVAIL
086300         MOVE .35 TO WS-WEIGHT-12W
086400     END-IF.
086500     IF WS-MOM-26W-AVAIL
086600         MOVE .25 TO WS-WEIGHT-26W
086700     END-IF.
086800     COMPUTE WS-WEIGHT-TOTAL =
086900         WS-WEIGHT-4W + WS-WEIGHT-12W + WS-WEIGHT-26W.
087000*
087100     IF WS-WEIGHT-TOTAL = ZERO
087200         MOVE ZERO TO WR-SCORE (WS-RESULT-COUNT)
087300     ELSE
087400         COMPUTE WS-SCORE-WORK ROUNDED =
087500             (WR-MOM-4W  (WS-RESULT-COUNT) * WS-WEIGHT-4W
087600            + WR-MOM-12W (WS-RESULT-COUNT) * WS-WEIGHT-12W
087700            + WR-MOM-26W (WS-RESULT-COUNT) * WS-WEIGHT-26W)
087800            / WS-WEIGHT-TOTAL
087900         IF WS-SCORE-WORK > 999.99
088000             MOVE 999.99 TO WS-SCORE-WORK
088100         END-IF
088200         IF WS-SCORE-WORK < -999.99
088300             MOVE -999.99 TO WS-SCORE-WORK
088400         END-IF
088500         MOVE WS-SCORE-WORK TO WR-SCORE (WS-RESULT-COUNT)
088600     END-IF.
088700*
088800 F4000-EX.
088900     EXIT.
089000*-----------------------------------------------------------------
089100 F5000-ASSIGN-SIGNAL.
089200*-----------------------------------------------------------------
089300*    RULE R5 - BUY / HOLD / SELL (MOM-0013).
089400     IF WR-SCORE (WS-RESULT-COUNT) >= 5.00
089500        AND WR-CLOSE (WS-RESULT-COUNT) >
089600            WR-SMA-12W (WS-RESULT-COUNT)
089700         MOVE 'BUY ' TO WR-SIGNAL (WS-RESULT-COUNT)
089800     ELSE
089900         IF WR-SCORE (WS-RESULT-COUNT) <= -5.00
090000             MOVE 'SELL' TO WR-SIGNAL (WS-RESULT-COUNT)
090100         ELSE
090200             IF WR-SCORE (WS-RESULT-COUNT) < ZERO
090300                AND WR-CLOSE (WS-RESULT-COUNT) <
090400                    WR-SMA-12W (WS-RESULT-COUNT)
090500                 MOVE 'SELL' TO WR-SIGNAL (WS-RESULT-COUNT)
090600             ELSE
090700                 MOVE 'HOLD' TO WR-SIGNAL (WS-RESULT-COUNT)
090800             END-IF
090900         END-IF
091000     END-IF.
091100*
091200 F5000-EX.
091300     EXIT.
091400*-----------------------------------------------------------------
091500 G1000-RANK-RESULTS.
091600*-----------------------------------------------------------------
091700*    RANKER - DESCENDING SCORE, TIES BROKEN ASCENDING TICKER.  A
091800*    STRAIGHT EXCHANGE SORT SUITS THE 100-ENTRY TABLE WE HAVE
091900*    (MOM-0031).                                                  MOM0031 
092000     IF WS-RESULT-COUNT > 1
092100         MOVE 1 TO WS-RESULT-SUB
092200         PERFORM G1050-EXCHANGE-PASS THRU G1050-EX
092300             UNTIL WS-RESULT-SUB >= WS-RESULT-COUNT
092400     END-IF.
092500*
092600     MOVE 1 TO WS-RESULT-SUB.
092700     PERFORM G1090-SET-ONE-RANK THRU G1090-EX
092800         UNTIL WS-RESULT-SUB > WS-RESULT-COUNT.
092900*
093000 G1000-EX.
093100     EXIT.
093200*-----------------------------------------------------------------
093300 G1050-EXCHANGE-PASS.
093400*-----------------------------------------------------------------
093500     MOVE 1 TO WS-RESULT-SUB2.
093600     PERFORM G1100-COMPARE-AND-SWAP THRU G1100-EX
093700         UNTIL WS-RESULT-SUB2 > WS-RESULT-COUNT - WS-RESULT-SUB.
093800     ADD 1 TO WS-RESULT-SUB.
093900*
094000 G1050-EX.
094100     EXIT.
094200*-----------------------------------------------------------------
094300 G1090-SET-ONE-RANK.
094400*-----------------------------------------------------------------
094500     MOVE WS-RESULT-SUB TO WR-RANK (WS-RESULT-SUB).
094600     ADD 1 TO WS-RESULT-SUB.
094700*
094800 G1090-EX.
094900     EXIT.
095000*-----------------------------------------------------------------
095100 G1100-COMPARE-AND-SWAP.
095200*-----------------------------------------------------------------
095300     COMPUTE WS-NEXT-SUB = WS-RESULT-SUB2 + 1.
095400     IF WR-SCORE (WS-RESULT-SUB2) < WR-SCORE (WS-NEXT-SUB)
095500        OR (WR-SCORE  (WS-RESULT-SUB2) = WR-SCORE (WS-NEXT-SUB)
095600            AND WR-TICKER (WS-RESULT-SUB2) >
095700                WR-TICKER (WS-NEXT-SUB))
095800         MOVE WR-TICKER  (WS-RESULT-SUB2) TO SW-TICKER
095900         MOVE WR-SECTOR  (WS-RESULT-SUB2) TO SW-SECTOR
096000         MOVE WR-DATE    (WS-RESULT-SUB2) TO SW-DATE
096100         MOVE WR-CLOSE   (WS-RESULT-SUB2) TO SW-CLOSE
096200         MOVE WR-RET-1W  (WS-RESULT-SUB2) TO SW-RET-1W
096300         MOVE WR-MOM-4W  (WS-RESULT-SUB2) TO SW-MOM-4W
096400         MOVE WR-MOM-12W (WS-RESULT-SUB2) TO SW-MOM-12W
096500         MOVE WR-MOM-26W (WS-RESULT-SUB2) TO SW-MOM-26W
096600         MOVE WR-SMA-12W (WS-RESULT-SUB2) TO SW-SMA-12W
096700         MOVE WR-SCORE   (WS-RESULT-SUB2) TO SW-SCORE
096800         MOVE WR-SIGNAL  (WS-RESULT-SUB2) TO SW-SIGNAL
096900*
097000         MOVE WR-TICKER  (WS-NEXT-SUB) TO WR-TICKER  (WS-RESULT-SUB2)
097100         MOVE WR-SECTOR  (WS-NEXT-SUB) TO WR-SECTOR  (WS-RESULT-SUB2)
097200         MOVE WR-DATE    (WS-NEXT-SUB) TO WR-DATE    (WS-RESULT-SUB2)
097300         MOVE WR-CLOSE   (WS-NEXT-SUB) TO WR-CLOSE   (WS-RESULT-SUB2)
097400         MOVE WR-RET-1W  (WS-NEXT-SUB) TO WR-RET-1W  (WS-RESULT-SUB2)
097500         MOVE WR-MOM-4W  (WS-NEXT-SUB) TO WR-MOM-4W  (WS-RESULT-SUB2)
097600         MOVE WR-MOM-12W (WS-NEXT-SUB) TO WR-MOM-12W (WS-RESULT-SUB2)
097700         MOVE WR-MOM-26W (WS-NEXT-SUB) TO WR-MOM-26W (WS-RESULT-SUB2)
097800         MOVE WR-SMA-12W (WS-NEXT-SUB) TO WR-SMA-12W (WS-RESULT-SUB2)
097900         MOVE WR-SCORE   (WS-NEXT-SUB) TO WR-SCORE   (WS-RESULT-SUB2)
098000         MOVE WR-SIGNAL  (WS-NEXT-SUB) TO WR-SIGNAL  (WS-RESULT-SUB2)
098100*
098200         MOVE SW-TICKER  TO WR-TICKER  (WS-NEXT-SUB)
098300         MOVE SW-SECTOR  TO WR-SECTOR  (WS-NEXT-SUB)
098400         MOVE SW-DATE    TO WR-DATE    (WS-NEXT-SUB)
098500         MOVE SW-CLOSE   TO WR-CLOSE   (WS-NEXT-SUB)
098600         MOVE SW-RET-1W  TO WR-RET-1W  (WS-NEXT-SUB)
098700         MOVE SW-MOM-4W  TO WR-MOM-4W  (WS-NEXT-SUB)
098800         MOVE SW-MOM-12W TO WR-MOM-12W (WS-NEXT-SUB)
098900         MOVE SW-MOM-26W TO WR-MOM-26W (WS-NEXT-SUB)
099000         MOVE SW-SMA-12W TO WR-SMA-12W (WS-NEXT-SUB)
099100         MOVE SW-SCORE   TO WR-SCORE   (WS-NEXT-SUB)
099200         MOVE SW-SIGNAL  TO WR-SIGNAL  (WS-NEXT-SUB)
099300     END-IF.
099400     ADD 1 TO WS-RESULT-SUB2.
099500*
099600 G1100-EX.
099700     EXIT.
099800*-----------------------------------------------------------------
099900 G2000-WRITE-RESULTS.
100000*-----------------------------------------------------------------
100100     MOVE 1 TO WS-RESULT-SUB.
100200     PERFORM G2100-WRITE-ONE-RESULT THRU G2100-EX
100300         UNTIL WS-RESULT-SUB > WS-RESULT-COUNT.
100400*
100500 G2000-EX.
100600     EXIT.
100700*-----------------------------------------------------------------
100800 G2100-WRITE-ONE-RESULT.
100900*-----------------------------------------------------------------
101000         MOVE WR-TICKER  (WS-RESULT-SUB) TO MR-TICKER
101100         MOVE WR-SECTOR  (WS-RESULT-SUB) TO MR-SECTOR
101200         MOVE WR-DATE    (WS-RESULT-SUB) TO MR-DATE
101300         MOVE WR-CLOSE   (WS-RESULT-SUB) TO MR-CLOSE
101400         MOVE WR-RET-1W  (WS-RESULT-SUB) TO MR-RET-1W
101500         MOVE WR-MOM-4W  (WS-RESULT-SUB) TO MR-MOM-4W
101600         MOVE WR-MOM-12W (WS-RESULT-SUB) TO MR-MOM-12W
101700         MOVE WR-MOM-26W (WS-RESULT-SUB) TO MR-MOM-26W
101800         MOVE WR-SMA-12W (WS-RESULT-SUB) TO MR-SMA-12W
101900         MOVE WR-SCORE   (WS-RESULT-SUB) TO MR-SCORE
102000         MOVE WR-SIGNAL  (WS-RESULT-SUB) TO MR-SIGNAL
102100         MOVE WR-RANK    (WS-RESULT-SUB) TO MR-RANK.
102200     MOVE SPACES TO FILLER OF MOMENTUM-RESULT-RECORD.
102300     WRITE MOMENTUM-RESULT-RECORD.
102400     ADD 1 TO WS-RESULT-SUB.
102500*
102600 G2100-EX.
102700     EXIT.
102800*-----------------------------------------------------------------
102900 Y0001-ERR-HANDLING.
103000*-----------------------------------------------------------------
103100     DISPLAY '********************************'.
103200     DISPLAY '  MOMINGST ERROR HANDLING REPORT '.
103300     DISPLAY '********************************'.
103400     DISPLAY '  ' WS-ERR-MSG.
103500     DISPLAY '  ' WS-ERR-CDE.
103600     DISPLAY '  ' WS-ERR-PROC.
103700     DISPLAY '********************************'.
103800     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
103900     STOP RUN.
104000*
104100 Y0001-EXIT.
104200     EXIT.
104300*-----------------------------------------------------------------
104400 Z0001-CLOSE-FILES.
104500*-----------------------------------------------------------------
104600     CLOSE WATCHLIST-FILE.
104700     CLOSE PRICE-FEED-FILE.
104800     CLOSE PRICE-HIST-FILE.
104900     CLOSE HISTORY-OUT-FILE.
105000     CLOSE MOM-RESULT-FILE.
105100*
105200 Z0001-EX.
105300     EXIT.
105400*-----------------------------------------------------------------
105500 Z9000-DISPLAY-CONTROLS.
105600*-----------------------------------------------------------------
105700     DISPLAY '*****************************************'.
105800     DISPLAY 'MOMINGST CONTROL TOTALS - RUN DATE '
105900             CURRENT-DATE-NUM.
106000     DISPLAY 'HISTORY RECORDS READ    : ' WS-HIST-READ-CT.
106100     DISPLAY 'FEED RECORDS READ       : ' WS-FEED-READ-CT.
106200     DISPLAY 'FEED RECORDS ACCEPTED   : ' WS-FEED-ACCEPT-CT.
106300     DISPLAY 'FEED RECORDS REJECTED   : ' WS-FEED-REJECT-CT.
106400     DISPLAY 'FEED RECORDS UNMATCHED  : ' WS-FEED-UNMATCH-CT.
106500     DISPLAY 'HISTORY RECORDS WRITTEN : ' WS-HIST-WRITE-CT.
106600     DISPLAY 'TICKERS SCORED          : ' WS-RESULT-COUNT.
106700     DISPLAY '*****************************************'.
106800*
106900 Z9000-EX.
107000     EXIT.
